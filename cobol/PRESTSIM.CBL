000100******************************************************************        
000110* FECHA       : 15/03/1991                                       *        
000120* PROGRAMADOR : HECTOR CASTILLO ROSALES (HCR)                    *        
000130* APLICACION  : PRESTAMOS -- BANCA DE CONSUMO                    *        
000140* PROGRAMA    : PRESTSIM                                         *        
000150* TIPO        : BATCH                                            *        
000160* DESCRIPCION : SIMULADOR DE PRESTAMOS.  LEE EL MAESTRO DE       *        
000170*             : PRODUCTOS Y EL ARCHIVO DE SOLICITUDES, CALCULA   *        
000180*             : LOS CRONOGRAMAS POR EL SISTEMA DE AMORTIZACION   *        
000190*             : CONSTANTE (SAC) Y POR EL SISTEMA DE CUOTA FIJA   *        
000200*             : (PRICE) PARA CADA SOLICITUD, GRABA EL HISTORICO  *        
000210*             : DE SIMULACIONES Y EMITE EL REPORTE GERENCIAL     *        
000220*             : POR PRODUCTO.                                    *        
000230* ARCHIVOS    : PRODFILE=E,SIMREQ=E,PARCOUT=S,HISTOUT=S,RPTOUT=S *        
000240* ACCION (ES) : E=ENTRADA, S=SALIDA                              *        
000250* INSTALADO   : 15/03/1991                                       *        
000260* BPM/RATIONAL: 100442                                           *        
000270* NOMBRE      : SIMULADOR DE PRESTAMOS DE CONSUMO                *        
000280******************************************************************        
000290 ID DIVISION.                                                             
000300 PROGRAM-ID.     PRESTSIM.                                                
000310 AUTHOR.         HECTOR CASTILLO ROSALES.                                 
000320 INSTALLATION.   BANCO INDUSTRIAL, S.A.                                   
000330 DATE-WRITTEN.   15/03/1991.                                              
000340 DATE-COMPILED.                                                           
000350 SECURITY.       USO INTERNO -- BANCO INDUSTRIAL, S.A.                    
000360                                                                          
000370******************************************************************        
000380*              R E G I S T R O   D E   C A M B I O S             *        
000390******************************************************************        
000400* 15/03/1991  HCR  CREACION INICIAL DEL PROGRAMA, VERSION 1.0.  * HCR-9103
000410*                  UNICAMENTE CON EL CALCULO SAC.                *        
000420* 08/05/1994  HCR  SE INCORPORA EL CALCULO POR CUOTA FIJA       * HCR-9405
000430*                  (SISTEMA PRICE) A PETICION DE LA GERENCIA DE  *        
000440*                  PRODUCTOS DE CONSUMO.                         *        
000450* 22/07/1996  MOG  SE AMPLIA EL VALOR MAXIMO DE PRODUCTO DE     * MOG-9607
000460*                  9(11) A 9(13) SEGUN NUEVO TECHO DE CARTERA.   *        
000470* 12/01/1998  MOG  SE AGREGA ESTADO EN EL HISTORICO (OK/ER)     * MOG-9801
000480*                  PARA MARCAR RECHAZOS, SOLICITADO POR AUDITORIA*        
000490*                  INTERNA.                                      *        
000500* 09/11/1998  RFL  REVISION Y2K.  SE CAMBIA EL CALCULO DE LA    * RFL-9811
000510*                  FECHA DE PROCESO PARA VENTANEAR EL SIGLO A    *        
000520*                  PARTIR DEL AAMMDD DEL SISTEMA (AA < 50 ES     *        
000530*                  20XX, DE LO CONTRARIO 19XX).                  *        
000540* 18/02/2005  EEDR SE ESTANDARIZA LA LLAVE EXTERNA DE LA        * EEDR0502
000550*                  SOLICITUD A X(10) PARA ENLAZAR CON EL NUEVO   *        
000560*                  PORTAL DE SIMULACIONES EN LINEA.              *        
000570* 03/04/2006  EEDR SE AGREGA TASA CON 5 DECIMALES EN EL         * EEDR0604
000580*                  MAESTRO DE PRODUCTOS PARA SOPORTAR TASA       *        
000590*                  VARIABLE.                                     *        
000600* 14/09/2009  JCP  SE AGREGA EL SWITCH UPSI-0 PARA HABILITAR    * JCP-0909
000610*                  EL DETALLE DE CADA SIMULACION EN EL REPORTE   *        
000620*                  GERENCIAL (TK-33210).                         *        
000630* 27/06/2013  JCP  SE ORDENA EL RESUMEN POR PRODUCTO EN FORMA   * JCP-1306
000640*                  ASCENDENTE ANTES DE IMPRIMIRLO (TK-33998).    *        
000650******************************************************************        
000660 ENVIRONMENT DIVISION.                                                    
000670 CONFIGURATION SECTION.                                                   
000680 SPECIAL-NAMES.                                                           
000690     C01                   IS TOP-OF-FORM                                 
000700     CLASS CLASE-NUMERICA  IS '0' THRU '9'                                
000710     UPSI-0 ON STATUS      IS WKS-DETALLE-LIGADO                          
000720            OFF STATUS     IS WKS-DETALLE-DESLIGADO.                      
000730 INPUT-OUTPUT SECTION.                                                    
000740 FILE-CONTROL.                                                            
000750     SELECT PRODFILE ASSIGN TO PRODFILE                                   
000760            ORGANIZATION IS LINE SEQUENTIAL                               
000770            FILE STATUS  IS FS-PRODFILE.                                  
000780                                                                          
000790     SELECT SIMREQ   ASSIGN TO SIMREQ                                     
000800            ORGANIZATION IS LINE SEQUENTIAL                               
000810            FILE STATUS  IS FS-SIMREQ.                                    
000820                                                                          
000830     SELECT PARCOUT  ASSIGN TO PARCOUT                                    
000840            ORGANIZATION IS LINE SEQUENTIAL                               
000850            FILE STATUS  IS FS-PARCOUT.                                   
000860                                                                          
000870     SELECT HISTOUT  ASSIGN TO HISTOUT                                    
000880            ORGANIZATION IS LINE SEQUENTIAL                               
000890            FILE STATUS  IS FS-HISTOUT.                                   
000900                                                                          
000910     SELECT RPTOUT   ASSIGN TO RPTOUT                                     
000920            ORGANIZATION IS LINE SEQUENTIAL                               
000930            FILE STATUS  IS FS-RPTOUT.                                    
000940 DATA DIVISION.                                                           
000950 FILE SECTION.                                                            
000960 FD  PRODFILE                                                             
000970     LABEL RECORDS ARE STANDARD                                           
000980     RECORD CONTAINS 80 CHARACTERS.                                       
000990 COPY PRPROD.                                                             
001000                                                                          
001010 FD  SIMREQ                                                               
001020     LABEL RECORDS ARE STANDARD                                           
001030     RECORD CONTAINS 30 CHARACTERS.                                       
001040 COPY PRSREQ.                                                             
001050                                                                          
001060 FD  PARCOUT                                                              
001070     LABEL RECORDS ARE STANDARD                                           
001080     RECORD CONTAINS 65 CHARACTERS.                                       
001090 COPY PRPARC.                                                             
001100                                                                          
001110 FD  HISTOUT                                                              
001120     LABEL RECORDS ARE STANDARD                                           
001130     RECORD CONTAINS 130 CHARACTERS.                                      
001140 COPY PRHIST.                                                             
001150                                                                          
001160 FD  RPTOUT                                                               
001170     LABEL RECORDS ARE STANDARD                                           
001180     RECORD CONTAINS 132 CHARACTERS.                                      
001190 01  REG-RPTOUT                    PIC X(132).                            
001200 WORKING-STORAGE SECTION.                                                 
001210******************************************************************        
001220*           ESTADO DE ARCHIVOS (FILE STATUS)                     *        
001230******************************************************************        
001240 01  WKS-FS-STATUS.                                                       
001250     05  FS-PRODFILE               PIC X(02) VALUE SPACES.                
001260     05  FS-SIMREQ                 PIC X(02) VALUE SPACES.                
001270     05  FS-PARCOUT                PIC X(02) VALUE SPACES.                
001280     05  FS-HISTOUT                PIC X(02) VALUE SPACES.                
001290     05  FS-RPTOUT                 PIC X(02) VALUE SPACES.                
001295     05  FILLER                    PIC X(02) VALUE SPACES.                
001300******************************************************************        
001310*           FECHA DE PROCESO (VER REVISION Y2K, 09/11/1998)      *        
001320******************************************************************        
001330 01  WKS-DATA-TRABALHO.                                                   
001340     05  WKS-DATA-EXECUCAO         PIC 9(06) VALUE ZEROES.                
001350     05  WKS-DATA-EXECUCAO-R REDEFINES WKS-DATA-EXECUCAO.                 
001360         10  WKS-DX-ANO            PIC 9(02).                             
001370         10  WKS-DX-MES            PIC 9(02).                             
001380         10  WKS-DX-DIA            PIC 9(02).                             
001390     05  WKS-DATA-COMPLETA         PIC 9(08) VALUE ZEROES.                
001400     05  WKS-DATA-COMPLETA-R REDEFINES WKS-DATA-COMPLETA.                 
001410         10  WKS-DC-ANO            PIC 9(04).                             
001420         10  WKS-DC-MES            PIC 9(02).                             
001430         10  WKS-DC-DIA            PIC 9(02).                             
001440     05  WKS-DATA-EDITADA.                                                
001450         10  WKS-DE-MES            PIC 9(02).                             
001460         10  FILLER                PIC X(01) VALUE '/'.                   
001470         10  WKS-DE-DIA            PIC 9(02).                             
001480         10  FILLER                PIC X(01) VALUE '/'.                   
001490         10  WKS-DE-ANO            PIC 9(04).                             
001500******************************************************************        
001510*           TABLA DE PRODUCTOS (CARGADA UNA VEZ DE PRODFILE)     *        
001520******************************************************************        
001530 01  WKS-TAB-PRODUTOS.                                                    
001540     05  WKS-QTD-PRODUTOS          PIC 9(03) COMP VALUE ZEROES.           
001550     05  WKS-PRODUTO OCCURS 50 TIMES.                                     
001560         10  WKS-TP-CODIGO         PIC 9(04).                             
001570         10  WKS-TP-DESCRICAO      PIC X(30).                             
001580         10  WKS-TP-VALOR-MINIMO   PIC 9(13)V99.                          
001590         10  WKS-TP-VALOR-MAXIMO   PIC 9(13)V99.                          
001600         10  WKS-TP-PRAZO-MINIMO   PIC 9(03).                             
001610         10  WKS-TP-PRAZO-MAXIMO   PIC 9(03).                             
001620         10  WKS-TP-TAXA           PIC 9V9(05).                           
001625     05  FILLER                    PIC X(01) VALUE SPACES.                
001630******************************************************************        
001640*           TABLA RESUMEN POR PRODUCTO (CONTROL BREAK)           *        
001650******************************************************************        
001660 01  WKS-TAB-RESUMO.                                                      
001670     05  WKS-QTD-RESUMO            PIC 9(03) COMP VALUE ZEROES.           
001680     05  WKS-RESUMO OCCURS 50 TIMES.                                      
001690         10  WKS-TR-CODIGO         PIC 9(04).                             
001700         10  WKS-TR-DESCRICAO      PIC X(30).                             
001710         10  WKS-TR-TAXA           PIC 9V9(03).                           
001720         10  WKS-TR-QTD-SIM        PIC 9(05).                             
001730         10  WKS-TR-TOT-AMORT      PIC S9(15)V99.                         
001740         10  WKS-TR-TOT-JUROS      PIC S9(15)V99.                         
001750         10  WKS-TR-TOT-GERAL      PIC S9(15)V99.                         
001755     05  FILLER                    PIC X(01) VALUE SPACES.                
001760******************************************************************        
001770*           DATOS DE LA SOLICITUD EN PROCESO                     *        
001780******************************************************************        
001790 01  WKS-DADOS-SIMULACAO.                                                 
001800     05  WKS-SA-ID                 PIC X(10).                             
001810     05  WKS-SA-VALOR              PIC 9(13)V99.                          
001820     05  WKS-SA-VALOR-R REDEFINES WKS-SA-VALOR                            
001830                                   PIC X(15).                             
001840     05  WKS-SA-PRAZO              PIC 9(03).                             
001850     05  WKS-SA-COD-VALIDACAO      PIC 9(01) VALUE ZEROES.                
001860         88  WKS-SA-VALIDA                   VALUE 1.                     
001870     05  WKS-SA-ACHOU-PRODUTO      PIC 9(01) VALUE ZEROES.                
001880         88  WKS-SA-PRODUTO-OK               VALUE 1.                     
001890     05  WKS-SA-COD-PRODUTO        PIC 9(04).                             
001900     05  WKS-SA-DESC-PRODUTO       PIC X(30).                             
001910     05  WKS-SA-TAXA               PIC 9V9(05).                           
001920     05  WKS-SA-STATUS             PIC X(02).                             
001925     05  FILLER                    PIC X(01) VALUE SPACES.                
001930******************************************************************        
001940*           AREA DE CALCULO DE CRONOGRAMAS (SAC Y PRICE)         *        
001950******************************************************************        
001960 01  WKS-CALCULO.                                                         
001970     05  WKS-CA-PARCELA            PIC 9(03) COMP.                        
001980     05  WKS-CA-SALDO              PIC S9(13)V99.                         
001990     05  WKS-CA-AMORT-CONST        PIC S9(13)V99.                         
002000     05  WKS-CA-JUROS              PIC S9(13)V99.                         
002010     05  WKS-CA-AMORT              PIC S9(13)V99.                         
002020     05  WKS-CA-PREST              PIC S9(13)V99.                         
002030     05  WKS-CA-PMT                PIC S9(13)V99.                         
002040     05  WKS-CA-UM-MAIS-I          PIC 9(03)V9(09).                       
002050     05  WKS-CA-POTENCIA           PIC 9(05)V9(09).                       
002060     05  WKS-CA-POTENCIA-R REDEFINES WKS-CA-POTENCIA.                     
002070         10  WKS-CA-POT-INT        PIC 9(05).                             
002080         10  WKS-CA-POT-DEC        PIC 9(09).                             
002090     05  WKS-CA-IDX-POT            PIC 9(03) COMP.                        
002100     05  WKS-CA-FATOR              PIC 9(03)V9(09).                       
002105     05  FILLER                    PIC X(01) VALUE SPACES.                
002110******************************************************************        
002120*           TOTALES DEL SISTEMA PRICE (VAN AL HISTORICO)         *        
002130******************************************************************        
002140 01  WKS-TOTAIS-PRICE.                                                    
002150     05  WKS-TP-TOT-AMORT          PIC S9(13)V99.                         
002160     05  WKS-TP-TOT-JUROS          PIC S9(13)V99.                         
002170     05  WKS-TP-TOT-PREST          PIC S9(13)V99.                         
002175     05  FILLER                    PIC X(01) VALUE SPACES.                
002180******************************************************************        
002190*           CONTADORES Y TOTALES DE CONTROL DE LA CORRIDA        *        
002200******************************************************************        
002210 01  WKS-CONTADORES.                                                      
002220     05  WKS-CT-LIDOS              PIC 9(07) COMP VALUE ZEROES.           
002230     05  WKS-CT-OK                 PIC 9(07) COMP VALUE ZEROES.           
002240     05  WKS-CT-REJEITADOS         PIC 9(07) COMP VALUE ZEROES.           
002250     05  WKS-CT-PARCELAS           PIC 9(07) COMP VALUE ZEROES.           
002260     05  WKS-MASCARA               PIC ZZZ,ZZ9 VALUE ZEROES.              
002265     05  FILLER                    PIC X(01) VALUE SPACES.                
002270******************************************************************        
002280*           INDICADORES Y SUBINDICES DE TRABAJO                  *        
002290******************************************************************        
002300 01  WKS-FLAGS.                                                           
002310     05  WKS-FIM-PRODFILE          PIC 9(01) VALUE ZEROES.                
002320         88  FIM-PRODFILE                     VALUE 1.                    
002330     05  WKS-FIM-SIMREQ            PIC 9(01) VALUE ZEROES.                
002340         88  FIM-SIMREQ                       VALUE 1.                    
002350     05  WKS-ACHOU-RESUMO          PIC 9(01) VALUE ZEROES.                
002360         88  ACHOU-RESUMO                     VALUE 1.                    
002370     05  WKS-IDX-PROD              PIC 9(03) COMP VALUE ZEROES.           
002380     05  WKS-IDX-RES               PIC 9(03) COMP VALUE ZEROES.           
002390     05  WKS-IDX-MENOR             PIC 9(03) COMP VALUE ZEROES.           
002400     05  WKS-IDX-CMP               PIC 9(03) COMP VALUE ZEROES.           
002405     05  FILLER                    PIC X(01) VALUE SPACES.                
002410******************************************************************        
002420*           LINEAS DE IMPRESION DEL REPORTE GERENCIAL (RPTOUT)   *        
002430******************************************************************        
002440 01  WKS-LINHA-BRANCO.                                                    
002450     05  FILLER                    PIC X(132) VALUE SPACES.               
002460 01  WKS-CAB1.                                                            
002470     05  WKS-C1-CTL                PIC X(01) VALUE '1'.                   
002480     05  FILLER                    PIC X(09) VALUE SPACES.                
002490     05  FILLER                    PIC X(30)                              
002500                    VALUE 'BANCO INDUSTRIAL, S.A.'.                       
002510     05  FILLER                    PIC X(30)                              
002520                    VALUE 'SIMULADOR DE PRESTAMOS'.                       
002530     05  FILLER                    PIC X(30)                              
002540                    VALUE 'REPORTE GERENCIAL -- RPTOUT'.                  
002550     05  FILLER                    PIC X(32) VALUE SPACES.                
002560 01  WKS-CAB2.                                                            
002570     05  WKS-C2-CTL                PIC X(01) VALUE SPACE.                 
002580     05  FILLER                    PIC X(09) VALUE SPACES.                
002590     05  FILLER                    PIC X(15)                              
002600                    VALUE 'FECHA CORRIDA:'.                               
002610     05  WKS-C2-DATA               PIC X(10).                             
002620     05  FILLER                    PIC X(97) VALUE SPACES.                
002630 01  WKS-LINHA-SEP.                                                       
002640     05  WKS-LS-CTL                PIC X(01) VALUE SPACE.                 
002650     05  FILLER                    PIC X(131) VALUE ALL '-'.              
002660 01  WKS-CAB-DET.                                                         
002670     05  WKS-HD-CTL                PIC X(01) VALUE SPACE.                 
002680     05  FILLER                    PIC X(01) VALUE SPACES.                
002690     05  FILLER                    PIC X(10)                              
002700                    VALUE 'ID SIMUL.'.                                    
002710     05  FILLER                    PIC X(06)                              
002720                    VALUE 'PROD'.                                         
002730     05  FILLER                    PIC X(06)                              
002740                    VALUE 'PRAZO'.                                        
002750     05  FILLER                    PIC X(18)                              
002760                    VALUE 'VALOR SOLICITADO'.                             
002770     05  FILLER                    PIC X(18)                              
002780                    VALUE 'CUOTA (PMT)'.                                  
002790     05  FILLER                    PIC X(18)                              
002800                    VALUE 'INTERES TOTAL'.                                
002810     05  FILLER                    PIC X(18)                              
002820                    VALUE 'TOTAL GENERAL'.                                
002830     05  FILLER                    PIC X(36) VALUE SPACES.                
002840 01  WKS-LINHA-DET.                                                       
002850     05  WKS-LD-CTL                PIC X(01) VALUE SPACE.                 
002860     05  FILLER                    PIC X(01) VALUE SPACES.                
002870     05  WKS-LD-ID                 PIC X(10).                             
002880     05  FILLER                    PIC X(01) VALUE SPACES.                
002890     05  WKS-LD-COD-PRODUTO        PIC Z,ZZ9.                             
002900     05  FILLER                    PIC X(02) VALUE SPACES.                
002910     05  WKS-LD-PRAZO              PIC ZZ9.                               
002920     05  FILLER                    PIC X(03) VALUE SPACES.                
002930     05  WKS-LD-VALOR              PIC Z,ZZZ,ZZZ,ZZ9.99.                  
002940     05  FILLER                    PIC X(02) VALUE SPACES.                
002950     05  WKS-LD-PMT                PIC Z,ZZZ,ZZZ,ZZ9.99.                  
002960     05  FILLER                    PIC X(02) VALUE SPACES.                
002970     05  WKS-LD-JUROS              PIC Z,ZZZ,ZZZ,ZZ9.99.                  
002980     05  FILLER                    PIC X(02) VALUE SPACES.                
002990     05  WKS-LD-TOTAL              PIC Z,ZZZ,ZZZ,ZZ9.99.                  
003000     05  FILLER                    PIC X(36) VALUE SPACES.                
003010 01  WKS-CAB-RES.                                                         
003020     05  WKS-HR-CTL                PIC X(01) VALUE SPACE.                 
003030     05  FILLER                    PIC X(01) VALUE SPACES.                
003040     05  FILLER                    PIC X(06)                              
003050                    VALUE 'PROD'.                                         
003060     05  FILLER                    PIC X(32)                              
003070                    VALUE 'DESCRIPCION'.                                  
003080     05  FILLER                    PIC X(08)                              
003090                    VALUE 'TASA'.                                         
003100     05  FILLER                    PIC X(08)                              
003110                    VALUE 'CANT'.                                         
003120     05  FILLER                    PIC X(18)                              
003130                    VALUE 'TOTAL AMORT.'.                                 
003140     05  FILLER                    PIC X(18)                              
003150                    VALUE 'TOTAL INTERES'.                                
003160     05  FILLER                    PIC X(18)                              
003170                    VALUE 'TOTAL GENERAL'.                                
003180     05  FILLER                    PIC X(22) VALUE SPACES.                
003190 01  WKS-LINHA-RES.                                                       
003200     05  WKS-LR-CTL                PIC X(01) VALUE SPACE.                 
003210     05  FILLER                    PIC X(01) VALUE SPACES.                
003220     05  WKS-LR-COD-PRODUTO        PIC Z,ZZ9.                             
003230     05  FILLER                    PIC X(01) VALUE SPACES.                
003240     05  WKS-LR-DESCRICAO          PIC X(30).                             
003250     05  FILLER                    PIC X(01) VALUE SPACES.                
003260     05  WKS-LR-TAXA               PIC 9.999.                             
003270     05  FILLER                    PIC X(03) VALUE SPACES.                
003280     05  WKS-LR-QTD                PIC ZZ,ZZ9.                            
003290     05  FILLER                    PIC X(02) VALUE SPACES.                
003300     05  WKS-LR-TOT-AMORT          PIC Z,ZZZ,ZZZ,ZZ9.99.                  
003310     05  FILLER                    PIC X(01) VALUE SPACES.                
003320     05  WKS-LR-TOT-JUROS          PIC Z,ZZZ,ZZZ,ZZ9.99.                  
003330     05  FILLER                    PIC X(01) VALUE SPACES.                
003340     05  WKS-LR-TOT-GERAL          PIC Z,ZZZ,ZZZ,ZZ9.99.                  
003350     05  FILLER                    PIC X(27) VALUE SPACES.                
003360 01  WKS-LINHA-TOT.                                                       
003370     05  WKS-LT-CTL                PIC X(01) VALUE SPACE.                 
003380     05  FILLER                    PIC X(09) VALUE SPACES.                
003390     05  WKS-LT-ROTULO             PIC X(40).                             
003400     05  WKS-LT-VALOR              PIC ZZZ,ZZ9.                           
003410     05  FILLER                    PIC X(75) VALUE SPACES.                
003420******************************************************************        
003430*           AREA AUXILIAR PARA INTERCAMBIO DE LINEAS DEL RESUMEN *        
003440******************************************************************        
003450 01  WKS-RESUMO-AUX.                                                      
003460     05  WKS-RA-CODIGO             PIC 9(04).                             
003470     05  WKS-RA-DESCRICAO          PIC X(30).                             
003480     05  WKS-RA-TAXA               PIC 9V9(03).                           
003490     05  WKS-RA-QTD-SIM            PIC 9(05).                             
003500     05  WKS-RA-TOT-AMORT          PIC S9(15)V99.                         
003510     05  WKS-RA-TOT-JUROS          PIC S9(15)V99.                         
003520     05  WKS-RA-TOT-GERAL          PIC S9(15)V99.                         
003525     05  FILLER                    PIC X(01) VALUE SPACES.                
003530******************************************************************        
003540 PROCEDURE DIVISION.                                                      
003550******************************************************************        
003560*               S E C C I O N   P R I N C I P A L                *        
003570******************************************************************        
003580 000-PRINCIPAL SECTION.                                                   
003590     PERFORM 010-INICIALIZACAO                                            
003600     PERFORM 020-ABRE-ARCHIVOS                                            
003610     PERFORM 100-CARGA-PRODUTOS                                           
003620     PERFORM 205-LER-SIMREQ                                               
003630     PERFORM 200-PROCESSA-SIMULACOES UNTIL FIM-SIMREQ                     
003640     PERFORM 300-EMITE-RELATORIO                                          
003650     PERFORM 900-FINALIZACAO                                              
003660     STOP RUN.                                                            
003670 000-PRINCIPAL-E. EXIT.                                                   
003680                                                                          
003690 010-INICIALIZACAO SECTION.                                               
003700     ACCEPT WKS-DATA-EXECUCAO FROM DATE                                   
003710     IF WKS-DX-ANO < 50                                                   
003720        COMPUTE WKS-DC-ANO = 2000 + WKS-DX-ANO                            
003730     ELSE                                                                 
003740        COMPUTE WKS-DC-ANO = 1900 + WKS-DX-ANO                            
003750     END-IF                                                               
003760     MOVE WKS-DX-MES TO WKS-DC-MES                                        
003770     MOVE WKS-DX-DIA TO WKS-DC-DIA                                        
003780     MOVE WKS-DC-MES TO WKS-DE-MES                                        
003790     MOVE WKS-DC-DIA TO WKS-DE-DIA                                        
003800     MOVE WKS-DC-ANO TO WKS-DE-ANO.                                       
003810 010-INICIALIZACAO-E. EXIT.                                               
003820                                                                          
003830 020-ABRE-ARCHIVOS SECTION.                                               
003840     OPEN INPUT  PRODFILE                                                 
003850                 SIMREQ                                                   
003860          OUTPUT PARCOUT                                                  
003870                 HISTOUT                                                  
003880                 RPTOUT                                                   
003890     IF FS-PRODFILE NOT = '00' OR FS-SIMREQ  NOT = '00'                   
003900        OR FS-PARCOUT  NOT = '00' OR FS-HISTOUT NOT = '00'                
003910        OR FS-RPTOUT   NOT = '00'                                         
003920        DISPLAY '**********************************'                      
003930                UPON CONSOLE                                              
003940        DISPLAY '* ERROR AL ABRIR ARCHIVOS PRESTSIM *'                    
003950                UPON CONSOLE                                              
003960        DISPLAY '**********************************'                      
003970                UPON CONSOLE                                              
003980        DISPLAY '  FS-PRODFILE: ' FS-PRODFILE                             
003990                UPON CONSOLE                                              
004000        DISPLAY '  FS-SIMREQ  : ' FS-SIMREQ                               
004010                UPON CONSOLE                                              
004020        DISPLAY '  FS-PARCOUT : ' FS-PARCOUT                              
004030                UPON CONSOLE                                              
004040        DISPLAY '  FS-HISTOUT : ' FS-HISTOUT                              
004050                UPON CONSOLE                                              
004060        DISPLAY '  FS-RPTOUT  : ' FS-RPTOUT                               
004070                UPON CONSOLE                                              
004080        MOVE 91 TO RETURN-CODE                                            
004090        STOP RUN                                                          
004100     END-IF.                                                              
004110 020-ABRE-ARCHIVOS-E. EXIT.                                               
004120******************************************************************        
004130*          C A R G A   D E L   M A E S T R O   D E   P R O D U C T        
004140******************************************************************        
004150 100-CARGA-PRODUTOS SECTION.                                              
004160     PERFORM 101-LER-PRODFILE                                             
004170     PERFORM 102-INSERE-PRODUTO UNTIL FIM-PRODFILE.                       
004180 100-CARGA-PRODUTOS-E. EXIT.                                              
004190                                                                          
004200 101-LER-PRODFILE SECTION.                                                
004210     READ PRODFILE                                                        
004220       AT END                                                             
004230          MOVE 1 TO WKS-FIM-PRODFILE                                      
004240     END-READ.                                                            
004250 101-LER-PRODFILE-E. EXIT.                                                
004260                                                                          
004270 102-INSERE-PRODUTO SECTION.                                              
004280     ADD 1 TO WKS-QTD-PRODUTOS                                            
004290     MOVE WKS-QTD-PRODUTOS TO WKS-IDX-PROD                                
004300     MOVE PRPD-CODIGO TO WKS-TP-CODIGO (WKS-IDX-PROD)                     
004310     MOVE PRPD-DESCRICAO                                                  
004320                       TO WKS-TP-DESCRICAO (WKS-IDX-PROD)                 
004330     MOVE PRPD-VALOR-MINIMO                                               
004340                    TO WKS-TP-VALOR-MINIMO (WKS-IDX-PROD)                 
004350     MOVE PRPD-VALOR-MAXIMO                                               
004360                    TO WKS-TP-VALOR-MAXIMO (WKS-IDX-PROD)                 
004370     MOVE PRPD-PRAZO-MINIMO                                               
004380                    TO WKS-TP-PRAZO-MINIMO (WKS-IDX-PROD)                 
004390     MOVE PRPD-PRAZO-MAXIMO                                               
004400                    TO WKS-TP-PRAZO-MAXIMO (WKS-IDX-PROD)                 
004410     MOVE PRPD-TAXA TO WKS-TP-TAXA (WKS-IDX-PROD)                         
004420     PERFORM 101-LER-PRODFILE.                                            
004430 102-INSERE-PRODUTO-E. EXIT.                                              
004440******************************************************************        
004450*          M O T O R   D E   S I M U L A C I O N                          
004460******************************************************************        
004470 200-PROCESSA-SIMULACOES SECTION.                                         
004480     ADD 1 TO WKS-CT-LIDOS                                                
004490     MOVE PRSQ-ID    TO WKS-SA-ID                                         
004500     MOVE PRSQ-VALOR TO WKS-SA-VALOR                                      
004510     MOVE PRSQ-PRAZO TO WKS-SA-PRAZO                                      
004520     MOVE 0 TO WKS-SA-COD-VALIDACAO                                       
004530     MOVE 0 TO WKS-SA-ACHOU-PRODUTO                                       
004540     PERFORM 210-VALIDA-SOLICITACAO                                       
004550     IF WKS-SA-VALIDA                                                     
004560        PERFORM 220-LOCALIZA-PRODUTO                                      
004570        IF WKS-SA-PRODUTO-OK                                              
004580           PERFORM 230-CALCULA-SAC                                        
004590           PERFORM 240-CALCULA-PRICE                                      
004600           MOVE 'OK' TO WKS-SA-STATUS                                     
004610           PERFORM 250-GRAVA-HISTORICO                                    
004620           PERFORM 260-ACUMULA-PRODUTO                                    
004630           ADD 1 TO WKS-CT-OK                                             
004640        ELSE                                                              
004650           MOVE 'ER' TO WKS-SA-STATUS                                     
004660           PERFORM 251-GRAVA-HISTORICO-REJEITADA                          
004670           ADD 1 TO WKS-CT-REJEITADOS                                     
004680        END-IF                                                            
004690     ELSE                                                                 
004700        MOVE 'ER' TO WKS-SA-STATUS                                        
004710        PERFORM 251-GRAVA-HISTORICO-REJEITADA                             
004720        ADD 1 TO WKS-CT-REJEITADOS                                        
004730     END-IF                                                               
004740     PERFORM 205-LER-SIMREQ.                                              
004750 200-PROCESSA-SIMULACOES-E. EXIT.                                         
004760                                                                          
004770 205-LER-SIMREQ SECTION.                                                  
004780     READ SIMREQ                                                          
004790       AT END                                                             
004800          MOVE 1 TO WKS-FIM-SIMREQ                                        
004810     END-READ.                                                            
004820 205-LER-SIMREQ-E. EXIT.                                                  
004830                                                                          
004840 210-VALIDA-SOLICITACAO SECTION.                                          
004850     MOVE 1 TO WKS-SA-COD-VALIDACAO                                       
004860     IF WKS-SA-VALOR-R IS NOT CLASE-NUMERICA                              
004870        MOVE 0 TO WKS-SA-COD-VALIDACAO                                    
004880     END-IF                                                               
004890     IF WKS-SA-VALOR < 0.01                                               
004900        MOVE 0 TO WKS-SA-COD-VALIDACAO                                    
004910     END-IF                                                               
004920     IF WKS-SA-PRAZO < 1                                                  
004930        MOVE 0 TO WKS-SA-COD-VALIDACAO                                    
004940     END-IF.                                                              
004950 210-VALIDA-SOLICITACAO-E. EXIT.                                          
004960                                                                          
004970 220-LOCALIZA-PRODUTO SECTION.                                            
004980     PERFORM 221-TESTA-PRODUTO                                            
004990        VARYING WKS-IDX-PROD FROM 1 BY 1                                  
005000        UNTIL WKS-IDX-PROD > WKS-QTD-PRODUTOS                             
005010           OR WKS-SA-PRODUTO-OK.                                          
005020 220-LOCALIZA-PRODUTO-E. EXIT.                                            
005030                                                                          
005040 221-TESTA-PRODUTO SECTION.                                               
005050     IF WKS-TP-VALOR-MINIMO (WKS-IDX-PROD) <= WKS-SA-VALOR                
005060        AND WKS-SA-VALOR <=                                               
005070            WKS-TP-VALOR-MAXIMO (WKS-IDX-PROD)                            
005080        AND WKS-TP-PRAZO-MINIMO (WKS-IDX-PROD) <=                         
005090            WKS-SA-PRAZO                                                  
005100        AND WKS-SA-PRAZO <=                                               
005110            WKS-TP-PRAZO-MAXIMO (WKS-IDX-PROD)                            
005120        MOVE 1 TO WKS-SA-ACHOU-PRODUTO                                    
005130        MOVE WKS-TP-CODIGO (WKS-IDX-PROD)                                 
005140                          TO WKS-SA-COD-PRODUTO                           
005150        MOVE WKS-TP-DESCRICAO (WKS-IDX-PROD)                              
005160                          TO WKS-SA-DESC-PRODUTO                          
005170        MOVE WKS-TP-TAXA (WKS-IDX-PROD) TO WKS-SA-TAXA                    
005180     END-IF.                                                              
005190 221-TESTA-PRODUTO-E. EXIT.                                               
005200******************************************************************        
005210*          C A L C U L O   S I S T E M A   S A C                          
005220******************************************************************        
005230 230-CALCULA-SAC SECTION.                                                 
005240     COMPUTE WKS-CA-AMORT-CONST ROUNDED =                                 
005250             WKS-SA-VALOR / WKS-SA-PRAZO                                  
005260     MOVE WKS-SA-VALOR TO WKS-CA-SALDO                                    
005270     PERFORM 231-CALCULA-SAC-PARCELA                                      
005280        VARYING WKS-CA-PARCELA FROM 1 BY 1                                
005290        UNTIL WKS-CA-PARCELA > WKS-SA-PRAZO.                              
005300 230-CALCULA-SAC-E. EXIT.                                                 
005310                                                                          
005320 231-CALCULA-SAC-PARCELA SECTION.                                         
005330     COMPUTE WKS-CA-JUROS ROUNDED =                                       
005340             WKS-CA-SALDO * WKS-SA-TAXA                                   
005350     COMPUTE WKS-CA-PREST = WKS-CA-AMORT-CONST +                          
005360                            WKS-CA-JUROS                                  
005370     MOVE SPACES TO PRPC-REGISTRO                                         
005380     MOVE WKS-SA-ID          TO PRPC-SIM-ID                               
005390     MOVE 'SAC'              TO PRPC-TIPO                                 
005400     MOVE WKS-CA-PARCELA     TO PRPC-NUMERO                               
005410     MOVE WKS-CA-AMORT-CONST TO PRPC-AMORT                                
005420     MOVE WKS-CA-JUROS       TO PRPC-JUROS                                
005430     MOVE WKS-CA-PREST       TO PRPC-PREST                                
005440     WRITE PRPC-REGISTRO                                                  
005450     ADD 1 TO WKS-CT-PARCELAS                                             
005460     SUBTRACT WKS-CA-AMORT-CONST FROM WKS-CA-SALDO.                       
005470 231-CALCULA-SAC-PARCELA-E. EXIT.                                         
005480******************************************************************        
005490*          C A L C U L O   S I S T E M A   P R I C E                      
005500******************************************************************        
005510 240-CALCULA-PRICE SECTION.                                               
005520     PERFORM 245-CALCULA-POTENCIA                                         
005530     COMPUTE WKS-CA-FATOR =                                               
005540         (WKS-SA-TAXA * WKS-CA-POTENCIA) /                                
005550         (WKS-CA-POTENCIA - 1)                                            
005560     COMPUTE WKS-CA-PMT ROUNDED =                                         
005570             WKS-SA-VALOR * WKS-CA-FATOR                                  
005580     MOVE WKS-SA-VALOR TO WKS-CA-SALDO                                    
005590     MOVE 0 TO WKS-TP-TOT-AMORT                                           
005600     MOVE 0 TO WKS-TP-TOT-JUROS                                           
005610     MOVE 0 TO WKS-TP-TOT-PREST                                           
005620     PERFORM 241-CALCULA-PRICE-PARCELA                                    
005630        VARYING WKS-CA-PARCELA FROM 1 BY 1                                
005640        UNTIL WKS-CA-PARCELA > WKS-SA-PRAZO.                              
005650 240-CALCULA-PRICE-E. EXIT.                                               
005660                                                                          
005670 241-CALCULA-PRICE-PARCELA SECTION.                                       
005680     COMPUTE WKS-CA-JUROS ROUNDED =                                       
005690             WKS-CA-SALDO * WKS-SA-TAXA                                   
005700     COMPUTE WKS-CA-AMORT = WKS-CA-PMT - WKS-CA-JUROS                     
005710     MOVE SPACES TO PRPC-REGISTRO                                         
005720     MOVE WKS-SA-ID      TO PRPC-SIM-ID                                   
005730     MOVE 'PRICE'        TO PRPC-TIPO                                     
005740     MOVE WKS-CA-PARCELA TO PRPC-NUMERO                                   
005750     MOVE WKS-CA-AMORT   TO PRPC-AMORT                                    
005760     MOVE WKS-CA-JUROS   TO PRPC-JUROS                                    
005770     MOVE WKS-CA-PMT     TO PRPC-PREST                                    
005780     WRITE PRPC-REGISTRO                                                  
005790     ADD 1 TO WKS-CT-PARCELAS                                             
005800     ADD WKS-CA-AMORT TO WKS-TP-TOT-AMORT                                 
005810     ADD WKS-CA-JUROS TO WKS-TP-TOT-JUROS                                 
005820     ADD WKS-CA-PMT   TO WKS-TP-TOT-PREST                                 
005830     SUBTRACT WKS-CA-AMORT FROM WKS-CA-SALDO.                             
005840 241-CALCULA-PRICE-PARCELA-E. EXIT.                                       
005850                                                                          
005860 245-CALCULA-POTENCIA SECTION.                                            
005870     COMPUTE WKS-CA-UM-MAIS-I = 1 + WKS-SA-TAXA                           
005880     MOVE 1 TO WKS-CA-POTENCIA                                            
005890     PERFORM 246-MULTIPLICA-POTENCIA                                      
005900        VARYING WKS-CA-IDX-POT FROM 1 BY 1                                
005910        UNTIL WKS-CA-IDX-POT > WKS-SA-PRAZO.                              
005920 245-CALCULA-POTENCIA-E. EXIT.                                            
005930                                                                          
005940 246-MULTIPLICA-POTENCIA SECTION.                                         
005950     COMPUTE WKS-CA-POTENCIA =                                            
005960             WKS-CA-POTENCIA * WKS-CA-UM-MAIS-I.                          
005970 246-MULTIPLICA-POTENCIA-E. EXIT.                                         
005980******************************************************************        
005990*          H I S T O R I C O   Y   A C U M U L A D O S                    
006000******************************************************************        
006010 250-GRAVA-HISTORICO SECTION.                                             
006020     MOVE SPACES              TO PRHT-REGISTRO                            
006030     MOVE WKS-SA-ID           TO PRHT-SIM-ID                              
006040     MOVE WKS-SA-VALOR        TO PRHT-VALOR-DESEJADO                      
006050     MOVE WKS-SA-PRAZO        TO PRHT-PRAZO                               
006060     MOVE WKS-SA-COD-PRODUTO  TO PRHT-COD-PRODUTO                         
006070     MOVE WKS-SA-DESC-PRODUTO TO PRHT-DESC-PRODUTO                        
006080     MOVE WKS-SA-TAXA         TO PRHT-TAXA                                
006090     MOVE WKS-TP-TOT-AMORT    TO PRHT-VALOR-AMORT                         
006100     MOVE WKS-TP-TOT-JUROS    TO PRHT-VALOR-JUROS                         
006110     MOVE WKS-TP-TOT-PREST    TO PRHT-VALOR-TOTAL-PARC                    
006120     MOVE WKS-TP-TOT-PREST    TO PRHT-VALOR-TOTAL-GERAL                   
006130     MOVE WKS-SA-STATUS       TO PRHT-STATUS                              
006140     WRITE PRHT-REGISTRO                                                  
006150     IF WKS-DETALLE-LIGADO                                                
006160        PERFORM 252-IMPRIME-DETALLE                                       
006170     END-IF.                                                              
006180 250-GRAVA-HISTORICO-E. EXIT.                                             
006190                                                                          
006200 251-GRAVA-HISTORICO-REJEITADA SECTION.                                   
006210     MOVE SPACES        TO PRHT-REGISTRO                                  
006220     MOVE WKS-SA-ID     TO PRHT-SIM-ID                                    
006230     MOVE WKS-SA-VALOR  TO PRHT-VALOR-DESEJADO                            
006240     MOVE WKS-SA-PRAZO  TO PRHT-PRAZO                                     
006250     MOVE ZEROES        TO PRHT-COD-PRODUTO                               
006260     MOVE SPACES        TO PRHT-DESC-PRODUTO                              
006270     MOVE ZEROES        TO PRHT-TAXA                                      
006280     MOVE ZEROES        TO PRHT-VALOR-AMORT                               
006290     MOVE ZEROES        TO PRHT-VALOR-JUROS                               
006300     MOVE ZEROES        TO PRHT-VALOR-TOTAL-PARC                          
006310     MOVE ZEROES        TO PRHT-VALOR-TOTAL-GERAL                         
006320     MOVE WKS-SA-STATUS TO PRHT-STATUS                                    
006330     WRITE PRHT-REGISTRO.                                                 
006340 251-GRAVA-HISTORICO-REJEITADA-E. EXIT.                                   
006350                                                                          
006360 252-IMPRIME-DETALLE SECTION.                                             
006370     MOVE SPACES TO WKS-LINHA-DET                                         
006380     MOVE WKS-SA-ID          TO WKS-LD-ID                                 
006390     MOVE WKS-SA-COD-PRODUTO TO WKS-LD-COD-PRODUTO                        
006400     MOVE WKS-SA-PRAZO       TO WKS-LD-PRAZO                              
006410     MOVE WKS-SA-VALOR       TO WKS-LD-VALOR                              
006420     MOVE WKS-CA-PMT         TO WKS-LD-PMT                                
006430     MOVE WKS-TP-TOT-JUROS   TO WKS-LD-JUROS                              
006440     MOVE WKS-TP-TOT-PREST   TO WKS-LD-TOTAL                              
006450     WRITE REG-RPTOUT FROM WKS-LINHA-DET.                                 
006460 252-IMPRIME-DETALLE-E. EXIT.                                             
006470                                                                          
006480 260-ACUMULA-PRODUTO SECTION.                                             
006490     MOVE 0 TO WKS-ACHOU-RESUMO                                           
006500     PERFORM 261-TESTA-RESUMO                                             
006510        VARYING WKS-IDX-RES FROM 1 BY 1                                   
006520        UNTIL WKS-IDX-RES > WKS-QTD-RESUMO                                
006530           OR ACHOU-RESUMO                                                
006540     IF NOT ACHOU-RESUMO                                                  
006550        ADD 1 TO WKS-QTD-RESUMO                                           
006560        MOVE WKS-QTD-RESUMO TO WKS-IDX-RES                                
006570        MOVE WKS-SA-COD-PRODUTO                                           
006580                       TO WKS-TR-CODIGO (WKS-IDX-RES)                     
006590        MOVE WKS-SA-DESC-PRODUTO                                          
006600                    TO WKS-TR-DESCRICAO (WKS-IDX-RES)                     
006610        MOVE WKS-SA-TAXA TO WKS-TR-TAXA (WKS-IDX-RES)                     
006620        MOVE 0 TO WKS-TR-QTD-SIM   (WKS-IDX-RES)                          
006630        MOVE 0 TO WKS-TR-TOT-AMORT (WKS-IDX-RES)                          
006640        MOVE 0 TO WKS-TR-TOT-JUROS (WKS-IDX-RES)                          
006650        MOVE 0 TO WKS-TR-TOT-GERAL (WKS-IDX-RES)                          
006660     END-IF                                                               
006670     ADD 1 TO WKS-TR-QTD-SIM (WKS-IDX-RES)                                
006680     ADD WKS-TP-TOT-AMORT                                                 
006690                    TO WKS-TR-TOT-AMORT (WKS-IDX-RES)                     
006700     ADD WKS-TP-TOT-JUROS                                                 
006710                    TO WKS-TR-TOT-JUROS (WKS-IDX-RES)                     
006720     ADD WKS-TP-TOT-PREST                                                 
006730                    TO WKS-TR-TOT-GERAL (WKS-IDX-RES).                    
006740 260-ACUMULA-PRODUTO-E. EXIT.                                             
006750                                                                          
006760 261-TESTA-RESUMO SECTION.                                                
006770     IF WKS-TR-CODIGO (WKS-IDX-RES) = WKS-SA-COD-PRODUTO                  
006780        MOVE 1 TO WKS-ACHOU-RESUMO                                        
006790     END-IF.                                                              
006800 261-TESTA-RESUMO-E. EXIT.                                                
006810******************************************************************        
006820*          E M I S I O N   D E L   R E P O R T E   G E R E N C I A        
006830******************************************************************        
006840 300-EMITE-RELATORIO SECTION.                                             
006850     PERFORM 301-IMPRIME-CABECALHO                                        
006860     IF WKS-QTD-RESUMO > 1                                                
006870        PERFORM 305-ORDENA-RESUMO                                         
006880     END-IF                                                               
006890     PERFORM 310-IMPRIME-RESUMO                                           
006900     PERFORM 320-IMPRIME-TOTAIS.                                          
006910 300-EMITE-RELATORIO-E. EXIT.                                             
006920                                                                          
006930 301-IMPRIME-CABECALHO SECTION.                                           
006940     MOVE WKS-DATA-EDITADA TO WKS-C2-DATA                                 
006950     WRITE REG-RPTOUT FROM WKS-CAB1                                       
006960     WRITE REG-RPTOUT FROM WKS-CAB2                                       
006970     WRITE REG-RPTOUT FROM WKS-LINHA-BRANCO                               
006980     IF WKS-DETALLE-LIGADO                                                
006990        WRITE REG-RPTOUT FROM WKS-CAB-DET                                 
007000     END-IF.                                                              
007010 301-IMPRIME-CABECALHO-E. EXIT.                                           
007020                                                                          
007030 305-ORDENA-RESUMO SECTION.                                               
007040     PERFORM 306-ORDENA-LINHA                                             
007050        VARYING WKS-IDX-RES FROM 1 BY 1                                   
007060        UNTIL WKS-IDX-RES > WKS-QTD-RESUMO.                               
007070 305-ORDENA-RESUMO-E. EXIT.                                               
007080                                                                          
007090 306-ORDENA-LINHA SECTION.                                                
007100     MOVE WKS-IDX-RES TO WKS-IDX-MENOR                                    
007110     ADD 1 WKS-IDX-RES GIVING WKS-IDX-CMP                                 
007120     PERFORM 307-COMPARA-LINHA                                            
007130        VARYING WKS-IDX-CMP FROM WKS-IDX-CMP BY 1                         
007140        UNTIL WKS-IDX-CMP > WKS-QTD-RESUMO                                
007150     IF WKS-IDX-MENOR NOT = WKS-IDX-RES                                   
007160        PERFORM 308-TROCA-LINHAS                                          
007170     END-IF.                                                              
007180 306-ORDENA-LINHA-E. EXIT.                                                
007190                                                                          
007200 307-COMPARA-LINHA SECTION.                                               
007210     IF WKS-TR-CODIGO (WKS-IDX-CMP) <                                     
007220        WKS-TR-CODIGO (WKS-IDX-MENOR)                                     
007230        MOVE WKS-IDX-CMP TO WKS-IDX-MENOR                                 
007240     END-IF.                                                              
007250 307-COMPARA-LINHA-E. EXIT.                                               
007260                                                                          
007270 308-TROCA-LINHAS SECTION.                                                
007280     MOVE WKS-TR-CODIGO    (WKS-IDX-RES) TO WKS-RA-CODIGO                 
007290     MOVE WKS-TR-DESCRICAO (WKS-IDX-RES)                                  
007300                               TO WKS-RA-DESCRICAO                        
007310     MOVE WKS-TR-TAXA      (WKS-IDX-RES) TO WKS-RA-TAXA                   
007320     MOVE WKS-TR-QTD-SIM   (WKS-IDX-RES)                                  
007330                               TO WKS-RA-QTD-SIM                          
007340     MOVE WKS-TR-TOT-AMORT (WKS-IDX-RES)                                  
007350                               TO WKS-RA-TOT-AMORT                        
007360     MOVE WKS-TR-TOT-JUROS (WKS-IDX-RES)                                  
007370                               TO WKS-RA-TOT-JUROS                        
007380     MOVE WKS-TR-TOT-GERAL (WKS-IDX-RES)                                  
007390                               TO WKS-RA-TOT-GERAL                        
007400     MOVE WKS-TR-CODIGO    (WKS-IDX-MENOR)                                
007410                        TO WKS-TR-CODIGO    (WKS-IDX-RES)                 
007420     MOVE WKS-TR-DESCRICAO (WKS-IDX-MENOR)                                
007430                        TO WKS-TR-DESCRICAO (WKS-IDX-RES)                 
007440     MOVE WKS-TR-TAXA      (WKS-IDX-MENOR)                                
007450                        TO WKS-TR-TAXA      (WKS-IDX-RES)                 
007460     MOVE WKS-TR-QTD-SIM   (WKS-IDX-MENOR)                                
007470                        TO WKS-TR-QTD-SIM   (WKS-IDX-RES)                 
007480     MOVE WKS-TR-TOT-AMORT (WKS-IDX-MENOR)                                
007490                        TO WKS-TR-TOT-AMORT (WKS-IDX-RES)                 
007500     MOVE WKS-TR-TOT-JUROS (WKS-IDX-MENOR)                                
007510                        TO WKS-TR-TOT-JUROS (WKS-IDX-RES)                 
007520     MOVE WKS-TR-TOT-GERAL (WKS-IDX-MENOR)                                
007530                        TO WKS-TR-TOT-GERAL (WKS-IDX-RES)                 
007540     MOVE WKS-RA-CODIGO    TO WKS-TR-CODIGO (WKS-IDX-MENOR)               
007550     MOVE WKS-RA-DESCRICAO                                                
007560                        TO WKS-TR-DESCRICAO (WKS-IDX-MENOR)               
007570     MOVE WKS-RA-TAXA      TO WKS-TR-TAXA   (WKS-IDX-MENOR)               
007580     MOVE WKS-RA-QTD-SIM                                                  
007590                        TO WKS-TR-QTD-SIM   (WKS-IDX-MENOR)               
007600     MOVE WKS-RA-TOT-AMORT                                                
007610                        TO WKS-TR-TOT-AMORT (WKS-IDX-MENOR)               
007620     MOVE WKS-RA-TOT-JUROS                                                
007630                        TO WKS-TR-TOT-JUROS (WKS-IDX-MENOR)               
007640     MOVE WKS-RA-TOT-GERAL                                                
007650                        TO WKS-TR-TOT-GERAL (WKS-IDX-MENOR).              
007660 308-TROCA-LINHAS-E. EXIT.                                                
007670                                                                          
007680 310-IMPRIME-RESUMO SECTION.                                              
007690     PERFORM 312-IMPRIME-CABECALHO-RES                                    
007700     IF WKS-QTD-RESUMO > 0                                                
007710        PERFORM 311-IMPRIME-LINHA-RESUMO                                  
007720           VARYING WKS-IDX-RES FROM 1 BY 1                                
007730           UNTIL WKS-IDX-RES > WKS-QTD-RESUMO                             
007740     END-IF.                                                              
007750 310-IMPRIME-RESUMO-E. EXIT.                                              
007760                                                                          
007770 311-IMPRIME-LINHA-RESUMO SECTION.                                        
007780     MOVE SPACES TO WKS-LINHA-RES                                         
007790     MOVE WKS-TR-CODIGO (WKS-IDX-RES)                                     
007800                               TO WKS-LR-COD-PRODUTO                      
007810     MOVE WKS-TR-DESCRICAO (WKS-IDX-RES)                                  
007820                               TO WKS-LR-DESCRICAO                        
007830     MOVE WKS-TR-TAXA (WKS-IDX-RES) TO WKS-LR-TAXA                        
007840     MOVE WKS-TR-QTD-SIM (WKS-IDX-RES) TO WKS-LR-QTD                      
007850     MOVE WKS-TR-TOT-AMORT (WKS-IDX-RES)                                  
007860                               TO WKS-LR-TOT-AMORT                        
007870     MOVE WKS-TR-TOT-JUROS (WKS-IDX-RES)                                  
007880                               TO WKS-LR-TOT-JUROS                        
007890     MOVE WKS-TR-TOT-GERAL (WKS-IDX-RES)                                  
007900                               TO WKS-LR-TOT-GERAL                        
007910     WRITE REG-RPTOUT FROM WKS-LINHA-RES.                                 
007920 311-IMPRIME-LINHA-RESUMO-E. EXIT.                                        
007930                                                                          
007940 312-IMPRIME-CABECALHO-RES SECTION.                                       
007950     WRITE REG-RPTOUT FROM WKS-LINHA-BRANCO                               
007960     WRITE REG-RPTOUT FROM WKS-LINHA-SEP                                  
007970     WRITE REG-RPTOUT FROM WKS-CAB-RES                                    
007980     WRITE REG-RPTOUT FROM WKS-LINHA-SEP.                                 
007990 312-IMPRIME-CABECALHO-RES-E. EXIT.                                       
008000                                                                          
008010 320-IMPRIME-TOTAIS SECTION.                                              
008020     WRITE REG-RPTOUT FROM WKS-LINHA-BRANCO                               
008030     MOVE SPACES TO WKS-LINHA-TOT                                         
008040     MOVE 'SOLICITUDES LEIDAS' TO WKS-LT-ROTULO                           
008050     MOVE WKS-CT-LIDOS TO WKS-LT-VALOR                                    
008060     WRITE REG-RPTOUT FROM WKS-LINHA-TOT                                  
008070     MOVE SPACES TO WKS-LINHA-TOT                                         
008080     MOVE 'SIMULACIONES OK' TO WKS-LT-ROTULO                              
008090     MOVE WKS-CT-OK TO WKS-LT-VALOR                                       
008100     WRITE REG-RPTOUT FROM WKS-LINHA-TOT                                  
008110     MOVE SPACES TO WKS-LINHA-TOT                                         
008120     MOVE 'SIMULACIONES RECHAZADAS' TO WKS-LT-ROTULO                      
008130     MOVE WKS-CT-REJEITADOS TO WKS-LT-VALOR                               
008140     WRITE REG-RPTOUT FROM WKS-LINHA-TOT                                  
008150     MOVE SPACES TO WKS-LINHA-TOT                                         
008160     MOVE 'LINEAS DE CRONOGRAMA ESCRITAS' TO WKS-LT-ROTULO                
008170     MOVE WKS-CT-PARCELAS TO WKS-LT-VALOR                                 
008180     WRITE REG-RPTOUT FROM WKS-LINHA-TOT.                                 
008190 320-IMPRIME-TOTAIS-E. EXIT.                                              
008200******************************************************************        
008210*          F I N   D E   L A   C O R R I D A                              
008220******************************************************************        
008230 900-FINALIZACAO SECTION.                                                 
008240     PERFORM 910-FECHA-ARCHIVOS                                           
008250     MOVE WKS-CT-LIDOS TO WKS-MASCARA                                     
008260     DISPLAY 'SOLICITUDES LEIDAS........: ' WKS-MASCARA                   
008270     MOVE WKS-CT-OK TO WKS-MASCARA                                        
008280     DISPLAY 'SIMULACIONES OK...........: ' WKS-MASCARA                   
008290     MOVE WKS-CT-REJEITADOS TO WKS-MASCARA                                
008300     DISPLAY 'SIMULACIONES RECHAZADAS...: ' WKS-MASCARA                   
008310     MOVE WKS-CT-PARCELAS TO WKS-MASCARA                                  
008320     DISPLAY 'LINEAS DE CRONOGRAMA......: ' WKS-MASCARA.                  
008330 900-FINALIZACAO-E. EXIT.                                                 
008340                                                                          
008350 910-FECHA-ARCHIVOS SECTION.                                              
008360     CLOSE PRODFILE                                                       
008370           SIMREQ                                                         
008380           PARCOUT                                                        
008390           HISTOUT                                                        
008400           RPTOUT.                                                        
008410 910-FECHA-ARCHIVOS-E. EXIT.                                              
