000100******************************************************************        
000110* PRPARC  --  DETALLE DE PARCELA DE CRONOGRAMA DE PAGOS          *        
000120* COPY UTILIZADO EN EL FD DE PARCOUT (PROGRAMA PRESTSIM)         *        
000130******************************************************************        
000140* MODIFICACIONES:                                                *        
000150* 15/03/1991  HCR  CREACION INICIAL -- SOLO SISTEMA DE CUOTA     *        
000160*                  FIJA (PRECIO).                                *        
000170* 08/05/1994  HCR  SE AGREGA PRPC-TIPO PARA DIFERENCIAR LOS DOS  *        
000180*                  SISTEMAS DE AMORTIZACION (SAC Y PRICE) AL     *        
000190*                  INCORPORARSE EL SISTEMA ALEMAN DE CUOTA.      *        
000200* 09/11/1998  RFL  REVISION Y2K DEL LAYOUT -- SIN CAMBIOS.       *        
000210******************************************************************        
000220 01  PRPC-REGISTRO.                                                       
000230     05  PRPC-SIM-ID             PIC X(10).                               
000240     05  PRPC-TIPO               PIC X(05).                               
000250     05  PRPC-NUMERO             PIC 9(03).                               
000260     05  PRPC-AMORT              PIC S9(13)V99.                           
000270     05  PRPC-JUROS              PIC S9(13)V99.                           
000280     05  PRPC-PREST              PIC S9(13)V99.                           
000290     05  FILLER                  PIC X(02).                               
