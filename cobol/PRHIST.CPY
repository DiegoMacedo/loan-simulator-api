000100******************************************************************        
000110* PRHIST  --  HISTORICO DE SIMULACIONES DE PRESTAMO              *        
000120* COPY UTILIZADO EN EL FD DE HISTOUT (PROGRAMA PRESTSIM)         *        
000130******************************************************************        
000140* MODIFICACIONES:                                                *        
000150* 15/03/1991  HCR  CREACION INICIAL DEL HISTORICO DE SIMULACION. *        
000160* 08/05/1994  HCR  SE AGREGAN TOTALES DEL SISTEMA ALEMAN (PRICE) *        
000170*                  PARA EL REPORTE GERENCIAL POR PRODUCTO.       *        
000180* 12/01/1998  MOG  SE AGREGA PRHT-STATUS PARA MARCAR RECHAZOS    *        
000190*                  (OK / ER), SOLICITADO POR AUDITORIA INTERNA.  *        
000200* 09/11/1998  RFL  REVISION Y2K DEL LAYOUT -- SIN CAMBIOS.       *        
000210******************************************************************        
000220 01  PRHT-REGISTRO.                                                       
000230     05  PRHT-SIM-ID             PIC X(10).                               
000240     05  PRHT-VALOR-DESEJADO     PIC 9(13)V99.                            
000250     05  PRHT-PRAZO              PIC 9(03).                               
000260     05  PRHT-COD-PRODUTO        PIC 9(04).                               
000270     05  PRHT-DESC-PRODUTO       PIC X(30).                               
000280     05  PRHT-TAXA               PIC 9V9(03).                             
000290     05  PRHT-VALOR-AMORT        PIC S9(13)V99.                           
000300     05  PRHT-VALOR-JUROS        PIC S9(13)V99.                           
000310     05  PRHT-VALOR-TOTAL-PARC   PIC S9(13)V99.                           
000320     05  PRHT-VALOR-TOTAL-GERAL  PIC S9(13)V99.                           
000330     05  PRHT-STATUS             PIC X(02).                               
000340     05  FILLER                  PIC X(02).                               
