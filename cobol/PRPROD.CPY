000100******************************************************************        
000110* PRPROD  --  MAESTRO DE PRODUCTOS DE PRESTAMO                   *        
000120* COPY UTILIZADO EN EL FD DE PRODFILE (PROGRAMA PRESTSIM)        *        
000130******************************************************************        
000140* MODIFICACIONES:                                                *        
000150* 15/03/1991  HCR  CREACION INICIAL DEL LAYOUT.                  *        
000160* 22/07/1996  MOG  SE AMPLIA VALOR MAXIMO DE 9(11) A 9(13) POR   *        
000170*                  SOLICITUD DE CARTERA COMERCIAL.               *        
000180* 09/11/1998  RFL  REVISION Y2K DEL LAYOUT -- NO SE ENCONTRARON  *        
000190*                  CAMPOS DE FECHA, SIN CAMBIOS.                 *        
000200* 03/04/2006  EEDR SE AGREGA PRPD-TAXA CON 5 DECIMALES PARA      *        
000210*                  SOPORTAR PRODUCTOS DE TASA VARIABLE.          *        
000220******************************************************************        
000230 01  PRPD-REGISTRO.                                                       
000240     05  PRPD-CODIGO             PIC 9(04).                               
000250     05  PRPD-DESCRICAO          PIC X(30).                               
000260     05  PRPD-VALOR-MINIMO       PIC 9(13)V99.                            
000270     05  PRPD-VALOR-MAXIMO       PIC 9(13)V99.                            
000280     05  PRPD-PRAZO-MINIMO       PIC 9(03).                               
000290     05  PRPD-PRAZO-MAXIMO       PIC 9(03).                               
000300     05  PRPD-TAXA               PIC 9V9(05).                             
000310     05  FILLER                  PIC X(04).                               
