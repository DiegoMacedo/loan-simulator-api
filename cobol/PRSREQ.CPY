000100******************************************************************        
000110* PRSREQ  --  SOLICITUD DE SIMULACION DE PRESTAMO                *        
000120* COPY UTILIZADO EN EL FD DE SIMREQ (PROGRAMA PRESTSIM)          *        
000130******************************************************************        
000140* MODIFICACIONES:                                                *        
000150* 14/09/1995  HCR  CREACION INICIAL -- RECIBE SOLICITUDES DESDE  *        
000160*                  EL MODULO DE COTIZACION EN SUCURSAL.          *        
000170* 09/11/1998  RFL  REVISION Y2K DEL LAYOUT -- SIN CAMBIOS.       *        
000180* 18/02/2005  EEDR SE ESTANDARIZA PRSQ-ID A X(10) PARA ENLAZAR   *        
000190*                  CON EL NUEVO PORTAL DE SIMULACIONES WEB.      *        
000200******************************************************************        
000210 01  PRSQ-REGISTRO.                                                       
000220     05  PRSQ-ID                 PIC X(10).                               
000230     05  PRSQ-VALOR              PIC 9(13)V99.                            
000240     05  PRSQ-PRAZO              PIC 9(03).                               
000250     05  FILLER                  PIC X(02).                               
